000010******************************************************************
000020*         REGISTRO DE REPORTE CONSOLIDADO DE VENTAS              *
000030*  ARCHIVO  : REPVTA  (reporte_ventas.txt)                       *
000040*  FORMATO  : CABECERA + LINEA EN BLANCO, LUEGO UN REGISTRO POR  *
000050*             VENDEDOR, ORDENADO POR TOTAL DE VENTAS DESCENDENTE *
000060******************************************************************
000070 01  REG-REPVTA.
000080     05  REPVTA-LINEA            PIC X(74).
000090     05  FILLER                  PIC X(06).
