000010******************************************************************
000020*               REGISTRO DE MAESTRO DE VENDEDORES                *
000030*  ARCHIVO  : VENDOR  (vendedores.txt)                           *
000040*  FORMATO  : TEXTO LINEA A LINEA, CAMPOS SEPARADOS POR ';'      *
000050*             CABECERA + LINEA EN BLANCO + UN REGISTRO POR VEND. *
000060******************************************************************
000070 01  REG-VENDOR.
000080     05  VENDOR-LINEA            PIC X(74).
000090     05  FILLER                  PIC X(06).
