000010******************************************************************
000020*                                                                *
000030*   FECHA        : 02/04/1987                                    *
000040*   PROGRAMADOR  : JORGE ALBERTO SIERRA C.                       *
000050*   APLICACION   : SISTEMA DE VENTAS - FERRETERIA                *
000060*   PROGRAMA     : VTAREPOR                                      *
000070*   TIPO         : BATCH                                         *
000080*   DESCRIPCION  : LEE EL MAESTRO DE PRODUCTOS Y EL MAESTRO DE   *
000090*                  VENDEDORES GENERADOS POR VTAGENER, PROCESA EL *
000100*                  ARCHIVO DE DETALLE DE CADA VENDEDOR, VALORIZA *
000110*                  CADA VENTA Y ACUMULA EL TOTAL POR VENDEDOR,   *
000120*                  Y EMITE EL REPORTE CONSOLIDADO ORDENADO POR   *
000130*                  TOTAL DE VENTAS DESCENDENTE.                  *
000140*   ARCHIVOS     : PRODUC, VENDOR, JPZDET, MGZDET, PRDDET,       *
000150*                  LMTDET (ENTRADA) - REPVTA (SALIDA)            *
000160*   PROGRAMA(S)  : VTAGENER                                      *
000170*                                                                *
000180******************************************************************
000190*                 H I S T O R I A L   D E   C A M B I O S        *
000200******************************************************************
000210* FECHA     PROGR.  TICKET       DESCRIPCION                     *
000220*----------------------------------------------------------------*
000230* 02/04/87  JASC    N/A          VERSION ORIGINAL DEL PROGRAMA.  *
000240* 02/09/88  JASC    SOL-0045     SE ALINEA TABLA DE PRECIOS CON  *
000250*                                EL NUEVO CATALOGO DE VTAGENER.  *
000260* 19/01/89  JASC    SOL-0062     SE CORRIGE VALORIZACION CUANDO  *
000270*                                EL PRODUCTO NO EXISTE EN TABLA. *
000280* 07/06/90  LMV     SOL-0119     SE AMPLIA A 4 VENDEDORES.       *
000290* 23/11/91  LMV     SOL-0143     SE TOLERA LA AUSENCIA DEL       *
000300*                                ARCHIVO DE DETALLE DE UN        *
000310*                                VENDEDOR (TOTAL EN CERO).       *
000320* 14/04/92  HGR     SOL-0202     SE VALIDA CANTIDAD DE CAMPOS Y  *
000330*                                CAMPOS NUMERICOS ANTES DE       *
000340*                                PROCESAR CADA LINEA LEIDA.      *
000350* 30/08/93  HGR     SOL-0234     SE AGREGA ORDENAMIENTO POR      *
000360*                                TOTAL DE VENTAS DESCENDENTE.    *
000370* 11/02/94  HGR     SOL-0260     MANTENIMIENTO GENERAL - SIN     *
000380*                                CAMBIO FUNCIONAL.               *
000390* 05/07/95  EPQ     SOL-0302     SE ESTANDARIZA LECTURA DE       *
000400*                                ARCHIVOS DE TEXTO SEPARADOS     *
000410*                                POR PUNTO Y COMA.               *
000420* 22/10/96  EPQ     SOL-0345     SE REVISA BUSQUEDA DE PRECIO    *
000430*                                POR ID DE PRODUCTO.             *
000440* 18/03/98  EPQ     Y2K-0008     REVISION Y2K - EL PROGRAMA NO   *
000450*                                MANEJA FECHAS, SIN CAMBIOS.     *
000460* 09/12/98  EPQ     Y2K-0008     CIERRE DE CERTIFICACION Y2K.    *
000470* 27/05/99  RTZ     SOL-0390     SE AJUSTA ANCHO DEL TOTAL DE    *
000480*                                VENTAS POR SOLICITUD DE         *
000490*                                GERENCIA COMERCIAL.             *
000500* 14/02/01  RTZ     SOL-0413     SE AGREGA VALIDACION DE ESTADO  *
000510*                                DE APERTURA DE LOS ARCHIVOS     *
000520*                                MAESTROS Y DEL REPORTE.         *
000530* 30/09/03  RTZ     SOL-0456     MANTENIMIENTO DE RUTINA.        *
000540* 19/06/06  DCH     SOL-0521     SE DOCUMENTA LA BUSQUEDA        *
000550*                                BINARIA SOBRE TABLA DE PRECIOS. *
000560* 25/08/14  EDRD    TK-0342      SE ESTANDARIZA EL PROGRAMA A LA *
000570*                                PLANTILLA VIGENTE DE LA UNIDAD. *
000580* 12/05/19  EDRD    TK-0503      SE CORRIGE RUTINA DE LONGITUD   *
000590*                                SIGNIFICATIVA USADA EN LA       *
000600*                                VALIDACION NUMERICA DE CAMPOS.  *
000610* 06/10/22  EDRD    TK-0619      REVISION GENERAL POR CIERRE DE  *
000620*                                AUDITORIA INTERNA DE SISTEMAS.  *
000630* 14/03/23  EDRD    TK-0648      SE CAMBIA EL ASSIGN DE LOS      *
000640*                                ARCHIVOS DE ENTRADA Y DEL       *
000650*                                REPORTE A NOMBRE FISICO POR     *
000660*                                VARIABLE (DYNAMIC), PARA QUE    *
000670*                                COINCIDAN CON LOS GENERADOS     *
000680*                                POR VTAGENER SIN NECESIDAD DE   *
000690*                                JCL/DD DETRAS DEL NOMBRE        *
000700*                                LOGICO.                         *
000710******************************************************************
000720 IDENTIFICATION DIVISION.
000730 PROGRAM-ID.    VTAREPOR.
000740 AUTHOR.        JORGE ALBERTO SIERRA C.
000750 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FERRETERIA.
000760 DATE-WRITTEN.  02/04/1987.
000770 DATE-COMPILED.
000780 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000790******************************************************************
000800*    ESTE PROGRAMA ES EL SEGUNDO DE LOS DOS QUE CONFORMAN EL     *
000810*    PROCESO BATCH DE VENTAS.  CONSUME LA INFORMACION GENERADA   *
000820*    POR VTAGENER Y PRODUCE EL REPORTE CONSOLIDADO DE VENTAS     *
000830*    POR VENDEDOR, ORDENADO DE MAYOR A MENOR.                    *
000840******************************************************************
000850 ENVIRONMENT DIVISION.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT PRODUC ASSIGN TO DYNAMIC WKS-NOM-ARCH-PRODUC
000890            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS FS-PRODUC.
000910     SELECT VENDOR ASSIGN TO DYNAMIC WKS-NOM-ARCH-VENDOR
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS IS FS-VENDOR.
000940     SELECT JPZDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-JPZDET
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS IS FS-JPZDET.
000970     SELECT MGZDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-MGZDET
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS IS FS-MGZDET.
001000     SELECT PRDDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-PRDDET
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS IS FS-PRDDET.
001030     SELECT LMTDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-LMTDET
001040            ORGANIZATION IS LINE SEQUENTIAL
001050            FILE STATUS IS FS-LMTDET.
001060     SELECT REPVTA ASSIGN TO DYNAMIC WKS-NOM-ARCH-REPVTA
001070            ORGANIZATION IS LINE SEQUENTIAL
001080            FILE STATUS IS FS-REPVTA.
001090 DATA DIVISION.
001100 FILE SECTION.
001110*    ARCHIVO DE PRODUCTOS (productos.txt)
001120 FD  PRODUC.
001130     COPY PRODUC.
001140*    ARCHIVO DE VENDEDORES (vendedores.txt)
001150 FD  VENDOR.
001160     COPY VENDOR.
001170*    DETALLE DE VENTAS DE JUAN PEREZ
001180 FD  JPZDET.
001190     COPY VTADET REPLACING VTADET BY JPZDET.
001200*    DETALLE DE VENTAS DE MARIA GONZALEZ
001210 FD  MGZDET.
001220     COPY VTADET REPLACING VTADET BY MGZDET.
001230*    DETALLE DE VENTAS DE PEDRO RODRIGUEZ
001240 FD  PRDDET.
001250     COPY VTADET REPLACING VTADET BY PRDDET.
001260*    DETALLE DE VENTAS DE LUISA MARTINEZ
001270 FD  LMTDET.
001280     COPY VTADET REPLACING VTADET BY LMTDET.
001290*    REPORTE CONSOLIDADO DE VENTAS (reporte_ventas.txt)
001300 FD  REPVTA.
001310     COPY REPVTA.
001320 WORKING-STORAGE SECTION.
001330******************************************************************
001340*    20/03/23 EDRD TK-0648 - NOMBRES FISICOS DE LOS ARCHIVOS DE  *
001350*    ENTRADA Y DEL REPORTE, REFERENCIADOS POR LOS ASSIGN TO      *
001360*    DYNAMIC DEL FILE-CONTROL (NO HAY JCL/DD DETRAS DEL NOMBRE   *
001370*    LOGICO).                                                    *
001380******************************************************************
001390 77  WKS-NOM-ARCH-PRODUC     PIC X(30) VALUE "productos.txt".
001400 77  WKS-NOM-ARCH-VENDOR     PIC X(30) VALUE "vendedores.txt".
001410 77  WKS-NOM-ARCH-JPZDET     PIC X(30) VALUE
001420                              "Juan Perez_ventas.txt".
001430 77  WKS-NOM-ARCH-MGZDET     PIC X(30) VALUE
001440                              "Maria Gonzalez_ventas.txt".
001450 77  WKS-NOM-ARCH-PRDDET     PIC X(30) VALUE
001460                              "Pedro Rodriguez_ventas.txt".
001470 77  WKS-NOM-ARCH-LMTDET     PIC X(30) VALUE
001480                              "Luisa Martinez_ventas.txt".
001490 77  WKS-NOM-ARCH-REPVTA     PIC X(30) VALUE
001500                              "reporte_ventas.txt".
001510******************************************************************
001520*    AREA DE ESTADOS DE ARCHIVO                                  *
001530******************************************************************
001540 01  WKS-AREA-ESTADOS.
001550     05  FS-PRODUC           PIC 9(02) VALUE ZEROS.
001560     05  FS-VENDOR           PIC 9(02) VALUE ZEROS.
001570     05  FS-JPZDET           PIC 9(02) VALUE ZEROS.
001580     05  FS-MGZDET           PIC 9(02) VALUE ZEROS.
001590     05  FS-PRDDET           PIC 9(02) VALUE ZEROS.
001600     05  FS-LMTDET           PIC 9(02) VALUE ZEROS.
001610     05  FS-REPVTA           PIC 9(02) VALUE ZEROS.
001620     05  FILLER              PIC X(02) VALUE SPACES.
001630*    06/10/22 EDRD TK-0619 - REDEFINE AGREGADA PARA PODER MOSTRAR
001640*    DE UNA SOLA VEZ, EN UN DISPLAY, LOS 7 ESTADOS DE ARCHIVO.
001650 01  WKS-AREA-ESTADOS-R REDEFINES WKS-AREA-ESTADOS.
001660     05  WKS-TODOS-ESTADOS   PIC X(16).
001670******************************************************************
001680*    CONMUTADORES DE FIN DE ARCHIVO                              *
001690******************************************************************
001700 01  WKS-AREA-CONMUTADORES.
001710     05  WKS-FIN-PRODUC      PIC X(01) VALUE "N".
001720         88  FIN-PRODUC                VALUE "S".
001730     05  WKS-FIN-VENDOR      PIC X(01) VALUE "N".
001740         88  FIN-VENDOR                VALUE "S".
001750     05  WKS-FIN-DETALLE     PIC X(01) VALUE "N".
001760         88  FIN-DETALLE               VALUE "S".
001770     05  FILLER              PIC X(01) VALUE SPACES.
001780******************************************************************
001790*    TABLA DE PRECIOS DE PRODUCTOS, CARGADA DESDE PRODUC EN      *
001800*    ORDEN ASCENDENTE DE ID-PRODUCTO PARA PERMITIR BUSQUEDA      *
001810*    BINARIA (SEARCH ALL) DESDE EL PROCESO DE DETALLE.           *
001820******************************************************************
001830 01  WKS-TABLA-PRECIOS.
001840     05  WKS-PRECIO-REG OCCURS 34 TIMES
001850             ASCENDING KEY IS WKS-PRC-ID
001860             INDEXED BY IDX-PRC.
001870         10  WKS-PRC-ID          PIC 9(05).
001880         10  WKS-PRC-VALOR       PIC 9(07).
001890     05  FILLER                  PIC X(04) VALUE SPACES.
001900 77  WKS-CANT-PRECIOS        PIC 9(02) COMP VALUE ZEROS.
001910******************************************************************
001920*    TABLA DE VENDEDORES Y SUS TOTALES ACUMULADOS                *
001930******************************************************************
001940 01  WKS-TABLA-VENDEDORES.
001950     05  WKS-VEN-REG OCCURS 4 TIMES INDEXED BY IDX-VEN.
001960         10  WKS-VEN-NOMBRE      PIC X(30).
001970         10  WKS-VEN-DOCID       PIC 9(10).
001980         10  WKS-VEN-TOTAL       PIC 9(09).
001990     05  FILLER                  PIC X(04) VALUE SPACES.
002000 77  WKS-CANT-VENDEDORES     PIC 9(02) COMP VALUE ZEROS.
002010*    30/08/93 HGR SOL-0234 - AREA DE INTERCAMBIO PARA EL
002020*    ORDENAMIENTO POR TOTAL DE VENTAS DESCENDENTE.
002030 01  WKS-VEN-REG-AUX.
002040     05  WKS-VEN-NOMBRE-AUX      PIC X(30).
002050     05  WKS-VEN-DOCID-AUX       PIC 9(10).
002060     05  WKS-VEN-TOTAL-AUX       PIC 9(09).
002070     05  FILLER                  PIC X(04) VALUE SPACES.
002080 01  WKS-VEN-REG-AUX-R REDEFINES WKS-VEN-REG-AUX.
002090     05  WKS-VEN-REG-AUX-TEXTO   PIC X(53).
002100 77  WKS-PASADA               PIC 9(02) COMP VALUE ZEROS.
002110 77  WKS-POS-ORD              PIC 9(02) COMP VALUE ZEROS.
002120******************************************************************
002130*    AREA DE PARSEO DE LINEAS LEIDAS (PRODUC, VENDOR Y DETALLE)  *
002140******************************************************************
002150 77  WKS-LINEA-DETALLE-ACTUAL    PIC X(74).
002160 01  WKS-AREA-PARSEO.
002170     05  WKS-CAMPO1          PIC X(74).
002180     05  WKS-CAMPO2          PIC X(74).
002190     05  WKS-CAMPO3          PIC X(74).
002200     05  FILLER              PIC X(02) VALUE SPACES.
002210 77  WKS-CANT-CAMPOS         PIC 9(02) COMP VALUE ZEROS.
002220******************************************************************
002230*    14/04/92 HGR SOL-0202 - RUTINA DE LONGITUD SIGNIFICATIVA Y  *
002240*    VALIDACION NUMERICA, USADA PORQUE LOS CAMPOS RESULTANTES    *
002250*    DEL UNSTRING QUEDAN RELLENOS DE ESPACIOS A LA DERECHA Y LA  *
002260*    PRUEBA "IS NUMERIC" DIRECTA SOBRE TODO EL CAMPO FALLA.      *
002270*    12/05/19 EDRD TK-0503 - CORRECCION DE LA RUTINA.            *
002280******************************************************************
002290 01  WKS-AREA-LONGITUD.
002300     05  WKS-UL-CAMPO            PIC X(74).
002310     05  WKS-UL-LARGO            PIC 9(02) COMP VALUE ZEROS.
002320     05  WKS-UL-POS              PIC 9(02) COMP VALUE ZEROS.
002330     05  WKS-UL-IND-NUMERICO     PIC X(01) VALUE "N".
002340         88  UL-ES-NUMERICO                VALUE "S".
002350         88  UL-NO-ES-NUMERICO             VALUE "N".
002360     05  FILLER                  PIC X(02) VALUE SPACES.
002370******************************************************************
002380*    AREA DE VALORIZACION DE UNA LINEA DE DETALLE                *
002390******************************************************************
002400 01  WKS-AREA-VALORIZACION.
002410     05  WKS-ID-BUSCADO          PIC 9(05).
002420     05  WKS-PRECIO-ENCONTRADO   PIC 9(07).
002430     05  WKS-CANT-VENDIDA        PIC 9(02).
002440     05  WKS-VALOR-VENTA         PIC 9(09).
002450     05  FILLER                  PIC X(04) VALUE SPACES.
002460******************************************************************
002470*    LINEA DE SALIDA - REPORTE CONSOLIDADO DE VENTAS             *
002480******************************************************************
002490 01  WKS-LINEA-REPORTE.
002500     05  WKS-LR-NOMBRE           PIC X(30).
002510     05  FILLER                  PIC X(01) VALUE ";".
002520     05  WKS-LR-TOTAL            PIC 9(09).
002530 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
002540     05  WKS-LR-TEXTO            PIC X(40).
002550******************************************************************
002560 PROCEDURE DIVISION.
002570******************************************************************
002580*    PARRAFO PRINCIPAL                                           *
002590******************************************************************
002600 100-PRINCIPAL SECTION.
002610     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
002620     PERFORM 120-VERIFICAR-APERTURA THRU 120-VERIFICAR-APERTURA-E
002630     PERFORM 200-CARGAR-TABLA-PRECIOS
002640             THRU 200-CARGAR-TABLA-PRECIOS-E
002650     PERFORM 300-CARGAR-TABLA-VENDEDORES
002660             THRU 300-CARGAR-TABLA-VENDEDORES-E
002670     PERFORM 400-PROCESAR-VENTAS-VENDEDOR
002680             VARYING IDX-VEN FROM 1 BY 1
002690             UNTIL IDX-VEN > WKS-CANT-VENDEDORES
002700     PERFORM 500-ORDENAR-TOTALES-DESC
002710             THRU 500-ORDENAR-TOTALES-DESC-E
002720     PERFORM 700-ESCRIBIR-REPORTE THRU 700-ESCRIBIR-REPORTE-E
002730     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
002740     STOP RUN.
002750 100-PRINCIPAL-E.
002760     EXIT.
002770******************************************************************
002780*    APERTURA DE LOS ARCHIVOS MAESTROS Y DEL REPORTE             *
002790******************************************************************
002800 110-ABRIR-ARCHIVOS SECTION.
002810     OPEN INPUT  PRODUC
002820     OPEN INPUT  VENDOR
002830     OPEN OUTPUT REPVTA.
002840 110-ABRIR-ARCHIVOS-E.
002850     EXIT.
002860*    14/02/01 RTZ SOL-0413 - SE VALIDA EL ESTADO DE LOS ARCHIVOS
002870*    MAESTROS Y DEL REPORTE ANTES DE CONTINUAR.
002880 120-VERIFICAR-APERTURA SECTION.
002890     IF FS-PRODUC NOT = ZERO OR FS-VENDOR NOT = ZERO
002900        OR FS-REPVTA NOT = ZERO
002910         DISPLAY "VTAREPOR - ERROR DE APERTURA DE ARCHIVOS"
002920         DISPLAY "ESTADOS DE ARCHIVO: " WKS-TODOS-ESTADOS
002930         MOVE 91 TO RETURN-CODE
002940         PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
002950         STOP RUN
002960     END-IF.
002970 120-VERIFICAR-APERTURA-E.
002980     EXIT.
002990******************************************************************
003000*    02/09/88 JASC SOL-0045 - CARGA DE LA TABLA DE PRECIOS A     *
003010*    PARTIR DEL ARCHIVO PRODUC.TXT.  SOLO SE ACEPTAN LINEAS CON  *
003020*    EXACTAMENTE 3 CAMPOS DONDE EL CAMPO 1 Y EL CAMPO 3 SEAN     *
003030*    NUMERICOS (ESTO DESCARTA LA CABECERA Y LAS LINEAS EN        *
003040*    BLANCO SIN NECESIDAD DE UNA RUTINA APARTE).                 *
003050******************************************************************
003060 200-CARGAR-TABLA-PRECIOS SECTION.
003070     PERFORM 210-LEER-LINEA-PRODUC THRU 210-LEER-LINEA-PRODUC-E
003080             UNTIL FIN-PRODUC.
003090 200-CARGAR-TABLA-PRECIOS-E.
003100     EXIT.
003110 210-LEER-LINEA-PRODUC SECTION.
003120     READ PRODUC
003130         AT END
003140             SET FIN-PRODUC TO TRUE
003150         NOT AT END
003160             PERFORM 220-VALIDAR-LINEA-PRODUC
003170                     THRU 220-VALIDAR-LINEA-PRODUC-E
003180     END-READ.
003190 210-LEER-LINEA-PRODUC-E.
003200     EXIT.
003210 220-VALIDAR-LINEA-PRODUC SECTION.
003220     IF PRODUC-LINEA = SPACES
003230         CONTINUE
003240     ELSE
003250         MOVE ZEROS TO WKS-CANT-CAMPOS
003260         UNSTRING PRODUC-LINEA DELIMITED BY ";"
003270             INTO WKS-CAMPO1 WKS-CAMPO2 WKS-CAMPO3
003280             TALLYING IN WKS-CANT-CAMPOS
003290         END-UNSTRING
003300         IF WKS-CANT-CAMPOS = 3
003310             MOVE WKS-CAMPO1 TO WKS-UL-CAMPO
003320             PERFORM 600-HALLAR-LONGITUD
003330                     THRU 600-HALLAR-LONGITUD-E
003340             PERFORM 620-VALIDAR-NUMERICO
003350                     THRU 620-VALIDAR-NUMERICO-E
003360             IF UL-ES-NUMERICO
003370                 MOVE WKS-CAMPO3 TO WKS-UL-CAMPO
003380                 PERFORM 600-HALLAR-LONGITUD
003390                         THRU 600-HALLAR-LONGITUD-E
003400                 PERFORM 620-VALIDAR-NUMERICO
003410                         THRU 620-VALIDAR-NUMERICO-E
003420                 IF UL-ES-NUMERICO
003430                     ADD 1 TO WKS-CANT-PRECIOS
003440                     MOVE WKS-CAMPO1
003450                         TO WKS-PRC-ID (WKS-CANT-PRECIOS)
003460                     MOVE WKS-CAMPO3
003470                         TO WKS-PRC-VALOR (WKS-CANT-PRECIOS)
003480                 END-IF
003490             END-IF
003500         END-IF
003510     END-IF.
003520 220-VALIDAR-LINEA-PRODUC-E.
003530     EXIT.
003540******************************************************************
003550*    07/06/90 LMV SOL-0119 - CARGA DE LA TABLA DE VENDEDORES A   *
003560*    PARTIR DEL ARCHIVO VENDOR.TXT.  SOLO SE ACEPTAN LINEAS CON  *
003570*    EXACTAMENTE 2 CAMPOS DONDE EL CAMPO 2 SEA NUMERICO.         *
003580******************************************************************
003590 300-CARGAR-TABLA-VENDEDORES SECTION.
003600     PERFORM 310-LEER-LINEA-VENDOR THRU 310-LEER-LINEA-VENDOR-E
003610             UNTIL FIN-VENDOR.
003620 300-CARGAR-TABLA-VENDEDORES-E.
003630     EXIT.
003640 310-LEER-LINEA-VENDOR SECTION.
003650     READ VENDOR
003660         AT END
003670             SET FIN-VENDOR TO TRUE
003680         NOT AT END
003690             PERFORM 320-VALIDAR-LINEA-VENDOR
003700                     THRU 320-VALIDAR-LINEA-VENDOR-E
003710     END-READ.
003720 310-LEER-LINEA-VENDOR-E.
003730     EXIT.
003740 320-VALIDAR-LINEA-VENDOR SECTION.
003750     IF VENDOR-LINEA = SPACES
003760         CONTINUE
003770     ELSE
003780         MOVE ZEROS TO WKS-CANT-CAMPOS
003790         UNSTRING VENDOR-LINEA DELIMITED BY ";"
003800             INTO WKS-CAMPO1 WKS-CAMPO2
003810             TALLYING IN WKS-CANT-CAMPOS
003820         END-UNSTRING
003830         IF WKS-CANT-CAMPOS = 2
003840             MOVE WKS-CAMPO2 TO WKS-UL-CAMPO
003850             PERFORM 600-HALLAR-LONGITUD
003860                     THRU 600-HALLAR-LONGITUD-E
003870             PERFORM 620-VALIDAR-NUMERICO
003880                     THRU 620-VALIDAR-NUMERICO-E
003890             IF UL-ES-NUMERICO
003900                 ADD 1 TO WKS-CANT-VENDEDORES
003910                 MOVE WKS-CAMPO1
003920                     TO WKS-VEN-NOMBRE (WKS-CANT-VENDEDORES)
003930                 MOVE WKS-CAMPO2
003940                     TO WKS-VEN-DOCID (WKS-CANT-VENDEDORES)
003950                 MOVE ZEROS
003960                     TO WKS-VEN-TOTAL (WKS-CANT-VENDEDORES)
003970             END-IF
003980         END-IF
003990     END-IF.
004000 320-VALIDAR-LINEA-VENDOR-E.
004010     EXIT.
004020******************************************************************
004030*    23/11/91 LMV SOL-0143 - PROCESA EL ARCHIVO DE DETALLE DEL   *
004040*    VENDEDOR EN CURSO SEGUN SU POSICION EN LA TABLA.  SI EL     *
004050*    ARCHIVO NO EXISTE, EL VENDEDOR QUEDA CON TOTAL EN CERO.     *
004060******************************************************************
004070 400-PROCESAR-VENTAS-VENDEDOR SECTION.
004080     EVALUATE IDX-VEN
004090         WHEN 1
004100             PERFORM 410-PROCESAR-JPEREZ
004110                     THRU 410-PROCESAR-JPEREZ-E
004120         WHEN 2
004130             PERFORM 420-PROCESAR-MGONZALEZ
004140                     THRU 420-PROCESAR-MGONZALEZ-E
004150         WHEN 3
004160             PERFORM 430-PROCESAR-PRODRIGUEZ
004170                     THRU 430-PROCESAR-PRODRIGUEZ-E
004180         WHEN 4
004190             PERFORM 440-PROCESAR-LMARTINEZ
004200                     THRU 440-PROCESAR-LMARTINEZ-E
004210         WHEN OTHER
004220             CONTINUE
004230     END-EVALUATE.
004240 400-PROCESAR-VENTAS-VENDEDOR-E.
004250     EXIT.
004260 410-PROCESAR-JPEREZ SECTION.
004270     OPEN INPUT JPZDET
004280     IF FS-JPZDET = ZERO
004290         MOVE "N" TO WKS-FIN-DETALLE
004300         PERFORM 411-LEER-LINEA-JPEREZ
004310                 THRU 411-LEER-LINEA-JPEREZ-E
004320                 UNTIL FIN-DETALLE
004330         CLOSE JPZDET
004340     END-IF.
004350 410-PROCESAR-JPEREZ-E.
004360     EXIT.
004370 411-LEER-LINEA-JPEREZ SECTION.
004380     READ JPZDET
004390         AT END
004400             SET FIN-DETALLE TO TRUE
004410         NOT AT END
004420             MOVE JPZDET-LINEA TO WKS-LINEA-DETALLE-ACTUAL
004430             PERFORM 480-VALIDAR-LINEA-DETALLE
004440                     THRU 480-VALIDAR-LINEA-DETALLE-E
004450     END-READ.
004460 411-LEER-LINEA-JPEREZ-E.
004470     EXIT.
004480 420-PROCESAR-MGONZALEZ SECTION.
004490     OPEN INPUT MGZDET
004500     IF FS-MGZDET = ZERO
004510         MOVE "N" TO WKS-FIN-DETALLE
004520         PERFORM 421-LEER-LINEA-MGONZALEZ
004530                 THRU 421-LEER-LINEA-MGONZALEZ-E
004540                 UNTIL FIN-DETALLE
004550         CLOSE MGZDET
004560     END-IF.
004570 420-PROCESAR-MGONZALEZ-E.
004580     EXIT.
004590 421-LEER-LINEA-MGONZALEZ SECTION.
004600     READ MGZDET
004610         AT END
004620             SET FIN-DETALLE TO TRUE
004630         NOT AT END
004640             MOVE MGZDET-LINEA TO WKS-LINEA-DETALLE-ACTUAL
004650             PERFORM 480-VALIDAR-LINEA-DETALLE
004660                     THRU 480-VALIDAR-LINEA-DETALLE-E
004670     END-READ.
004680 421-LEER-LINEA-MGONZALEZ-E.
004690     EXIT.
004700 430-PROCESAR-PRODRIGUEZ SECTION.
004710     OPEN INPUT PRDDET
004720     IF FS-PRDDET = ZERO
004730         MOVE "N" TO WKS-FIN-DETALLE
004740         PERFORM 431-LEER-LINEA-PRODRIGUEZ
004750                 THRU 431-LEER-LINEA-PRODRIGUEZ-E
004760                 UNTIL FIN-DETALLE
004770         CLOSE PRDDET
004780     END-IF.
004790 430-PROCESAR-PRODRIGUEZ-E.
004800     EXIT.
004810 431-LEER-LINEA-PRODRIGUEZ SECTION.
004820     READ PRDDET
004830         AT END
004840             SET FIN-DETALLE TO TRUE
004850         NOT AT END
004860             MOVE PRDDET-LINEA TO WKS-LINEA-DETALLE-ACTUAL
004870             PERFORM 480-VALIDAR-LINEA-DETALLE
004880                     THRU 480-VALIDAR-LINEA-DETALLE-E
004890     END-READ.
004900 431-LEER-LINEA-PRODRIGUEZ-E.
004910     EXIT.
004920 440-PROCESAR-LMARTINEZ SECTION.
004930     OPEN INPUT LMTDET
004940     IF FS-LMTDET = ZERO
004950         MOVE "N" TO WKS-FIN-DETALLE
004960         PERFORM 441-LEER-LINEA-LMARTINEZ
004970                 THRU 441-LEER-LINEA-LMARTINEZ-E
004980                 UNTIL FIN-DETALLE
004990         CLOSE LMTDET
005000     END-IF.
005010 440-PROCESAR-LMARTINEZ-E.
005020     EXIT.
005030 441-LEER-LINEA-LMARTINEZ SECTION.
005040     READ LMTDET
005050         AT END
005060             SET FIN-DETALLE TO TRUE
005070         NOT AT END
005080             MOVE LMTDET-LINEA TO WKS-LINEA-DETALLE-ACTUAL
005090             PERFORM 480-VALIDAR-LINEA-DETALLE
005100                     THRU 480-VALIDAR-LINEA-DETALLE-E
005110     END-READ.
005120 441-LEER-LINEA-LMARTINEZ-E.
005130     EXIT.
005140******************************************************************
005150*    14/04/92 HGR SOL-0202 - VALIDACION Y VALORIZACION DE UNA    *
005160*    LINEA DE DETALLE.  SOLO SE ACEPTAN LINEAS CON EXACTAMENTE   *
005170*    3 CAMPOS DONDE EL CAMPO 1 Y EL CAMPO 3 SEAN NUMERICOS.      *
005180******************************************************************
005190 480-VALIDAR-LINEA-DETALLE SECTION.
005200     IF WKS-LINEA-DETALLE-ACTUAL = SPACES
005210         CONTINUE
005220     ELSE
005230         MOVE ZEROS TO WKS-CANT-CAMPOS
005240         UNSTRING WKS-LINEA-DETALLE-ACTUAL DELIMITED BY ";"
005250             INTO WKS-CAMPO1 WKS-CAMPO2 WKS-CAMPO3
005260             TALLYING IN WKS-CANT-CAMPOS
005270         END-UNSTRING
005280         IF WKS-CANT-CAMPOS = 3
005290             MOVE WKS-CAMPO1 TO WKS-UL-CAMPO
005300             PERFORM 600-HALLAR-LONGITUD
005310                     THRU 600-HALLAR-LONGITUD-E
005320             PERFORM 620-VALIDAR-NUMERICO
005330                     THRU 620-VALIDAR-NUMERICO-E
005340             IF UL-ES-NUMERICO
005350                 MOVE WKS-CAMPO3 TO WKS-UL-CAMPO
005360                 PERFORM 600-HALLAR-LONGITUD
005370                         THRU 600-HALLAR-LONGITUD-E
005380                 PERFORM 620-VALIDAR-NUMERICO
005390                         THRU 620-VALIDAR-NUMERICO-E
005400                 IF UL-ES-NUMERICO
005410                     MOVE WKS-CAMPO1 TO WKS-ID-BUSCADO
005420                     PERFORM 490-BUSCAR-PRECIO
005430                             THRU 490-BUSCAR-PRECIO-E
005440                     MOVE WKS-CAMPO3 TO WKS-CANT-VENDIDA
005450                     COMPUTE WKS-VALOR-VENTA =
005460                             WKS-CANT-VENDIDA *
005470                             WKS-PRECIO-ENCONTRADO
005480                     ADD WKS-VALOR-VENTA
005490                         TO WKS-VEN-TOTAL (IDX-VEN)
005500                 END-IF
005510             END-IF
005520         END-IF
005530     END-IF.
005540 480-VALIDAR-LINEA-DETALLE-E.
005550     EXIT.
005560******************************************************************
005570*    19/06/06 DCH SOL-0521 - BUSQUEDA BINARIA DEL PRECIO POR ID  *
005580*    DE PRODUCTO.  SI NO SE ENCUENTRA, EL PRECIO QUEDA EN CERO Y *
005590*    LA VENTA NO APORTA VALOR AL TOTAL DEL VENDEDOR.             *
005600******************************************************************
005610 490-BUSCAR-PRECIO SECTION.
005620     MOVE ZEROS TO WKS-PRECIO-ENCONTRADO
005630     SET IDX-PRC TO 1
005640     SEARCH ALL WKS-PRECIO-REG
005650         AT END
005660             MOVE ZEROS TO WKS-PRECIO-ENCONTRADO
005670         WHEN WKS-PRC-ID (IDX-PRC) = WKS-ID-BUSCADO
005680             MOVE WKS-PRC-VALOR (IDX-PRC) TO WKS-PRECIO-ENCONTRADO
005690     END-SEARCH.
005700 490-BUSCAR-PRECIO-E.
005710     EXIT.
005720******************************************************************
005730*    14/04/92 HGR SOL-0202 - HALLA LA LONGITUD SIGNIFICATIVA DE  *
005740*    WKS-UL-CAMPO RETROCEDIENDO DESDE LA POSICION 74 HASTA       *
005750*    ENCONTRAR UN CARACTER DISTINTO DE ESPACIO.                  *
005760*    12/05/19 EDRD TK-0503 - CORRECCION DE LA RUTINA.            *
005770******************************************************************
005780 600-HALLAR-LONGITUD SECTION.
005790     MOVE 74 TO WKS-UL-POS
005800     PERFORM 610-RETROCEDER-UNA-POSICION
005810             UNTIL WKS-UL-POS = ZERO
005820             OR WKS-UL-CAMPO (WKS-UL-POS:1) NOT = SPACE
005830     MOVE WKS-UL-POS TO WKS-UL-LARGO.
005840 600-HALLAR-LONGITUD-E.
005850     EXIT.
005860 610-RETROCEDER-UNA-POSICION SECTION.
005870     SUBTRACT 1 FROM WKS-UL-POS.
005880 610-RETROCEDER-UNA-POSICION-E.
005890     EXIT.
005900*    VALIDA SI LOS WKS-UL-LARGO CARACTERES SIGNIFICATIVOS DE
005910*    WKS-UL-CAMPO SON TODOS NUMERICOS.  UN CAMPO EN BLANCO
005920*    (LARGO CERO) SE CONSIDERA NO NUMERICO.
005930 620-VALIDAR-NUMERICO SECTION.
005940     SET UL-NO-ES-NUMERICO TO TRUE
005950     IF WKS-UL-LARGO > ZERO
005960         IF WKS-UL-CAMPO (1:WKS-UL-LARGO) IS NUMERIC
005970             SET UL-ES-NUMERICO TO TRUE
005980         END-IF
005990     END-IF.
006000 620-VALIDAR-NUMERICO-E.
006010     EXIT.
006020******************************************************************
006030*    30/08/93 HGR SOL-0234 - ORDENAMIENTO DE LA TABLA DE         *
006040*    VENDEDORES POR TOTAL DE VENTAS DESCENDENTE (BURBUJA).       *
006050*    SOLO SON 4 VENDEDORES, NO SE JUSTIFICA UN SORT EXTERNO.     *
006060******************************************************************
006070 500-ORDENAR-TOTALES-DESC SECTION.
006080     PERFORM 510-PASADA-ORDENAMIENTO
006090             VARYING WKS-PASADA FROM 1 BY 1
006100             UNTIL WKS-PASADA > WKS-CANT-VENDEDORES.
006110 500-ORDENAR-TOTALES-DESC-E.
006120     EXIT.
006130 510-PASADA-ORDENAMIENTO SECTION.
006140     PERFORM 520-COMPARAR-INTERCAMBIAR
006150             VARYING WKS-POS-ORD FROM 1 BY 1
006160             UNTIL WKS-POS-ORD > WKS-CANT-VENDEDORES - 1.
006170 510-PASADA-ORDENAMIENTO-E.
006180     EXIT.
006190 520-COMPARAR-INTERCAMBIAR SECTION.
006200     IF WKS-VEN-TOTAL (WKS-POS-ORD)
006210                 < WKS-VEN-TOTAL (WKS-POS-ORD + 1)
006220         MOVE WKS-VEN-REG (WKS-POS-ORD)     TO WKS-VEN-REG-AUX
006230         MOVE WKS-VEN-REG (WKS-POS-ORD + 1)
006240                               TO WKS-VEN-REG (WKS-POS-ORD)
006250         MOVE WKS-VEN-REG-AUX TO WKS-VEN-REG (WKS-POS-ORD + 1)
006260     END-IF.
006270 520-COMPARAR-INTERCAMBIAR-E.
006280     EXIT.
006290******************************************************************
006300*    ESCRITURA DEL REPORTE CONSOLIDADO DE VENTAS                 *
006310******************************************************************
006320 700-ESCRIBIR-REPORTE SECTION.
006330     MOVE "Nombre/Apellido;Total ventas" TO REPVTA-LINEA
006340     WRITE REG-REPVTA
006350     MOVE SPACES TO REPVTA-LINEA
006360     WRITE REG-REPVTA
006370     PERFORM 710-ESCRIBIR-LINEA-REPORTE
006380             VARYING IDX-VEN FROM 1 BY 1
006390             UNTIL IDX-VEN > WKS-CANT-VENDEDORES.
006400 700-ESCRIBIR-REPORTE-E.
006410     EXIT.
006420 710-ESCRIBIR-LINEA-REPORTE SECTION.
006430     MOVE WKS-VEN-NOMBRE (IDX-VEN) TO WKS-LR-NOMBRE
006440     MOVE WKS-VEN-TOTAL (IDX-VEN)  TO WKS-LR-TOTAL
006450     MOVE WKS-LR-TEXTO             TO REPVTA-LINEA
006460     WRITE REG-REPVTA.
006470 710-ESCRIBIR-LINEA-REPORTE-E.
006480     EXIT.
006490******************************************************************
006500*    CIERRE DE LOS ARCHIVOS MAESTROS Y DEL REPORTE               *
006510******************************************************************
006520 900-CERRAR-ARCHIVOS SECTION.
006530     CLOSE PRODUC
006540     CLOSE VENDOR
006550     CLOSE REPVTA.
006560 900-CERRAR-ARCHIVOS-E.
006570     EXIT.
