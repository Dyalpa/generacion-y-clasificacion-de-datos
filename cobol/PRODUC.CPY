000010******************************************************************
000020*               REGISTRO DE MAESTRO DE PRODUCTOS                *
000030*  ARCHIVO  : PRODUC  (productos.txt)                            *
000040*  FORMATO  : TEXTO LINEA A LINEA, CAMPOS SEPARADOS POR ';'      *
000050*             CABECERA + LINEA EN BLANCO + UN REGISTRO POR PROD. *
000060******************************************************************
000070 01  REG-PRODUC.
000080     05  PRODUC-LINEA            PIC X(74).
000090     05  FILLER                  PIC X(06).
