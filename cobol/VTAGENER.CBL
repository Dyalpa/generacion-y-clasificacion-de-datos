000010******************************************************************
000020*                                                                *
000030*   FECHA        : 15/03/1987                                    *
000040*   PROGRAMADOR  : JORGE ALBERTO SIERRA C.                       *
000050*   APLICACION   : SISTEMA DE VENTAS - FERRETERIA                *
000060*   PROGRAMA     : VTAGENER                                      *
000070*   TIPO         : BATCH                                         *
000080*   DESCRIPCION  : GENERA LOS ARCHIVOS MAESTROS DE PRODUCTOS Y   *
000090*                  VENDEDORES Y LOS ARCHIVOS DE DETALLE DE       *
000100*                  VENTAS DE CADA VENDEDOR (10 LINEAS C/U), PARA *
000110*                  SER CONSOLIDADOS LUEGO POR EL PROGRAMA        *
000120*                  VTAREPOR.                                     *
000130*   ARCHIVOS     : PRODUC, VENDOR, JPZDET, MGZDET, PRDDET,       *
000140*                  LMTDET (SALIDA)                               *
000150*   PROGRAMA(S)  : VTAREPOR                                      *
000160*                                                                *
000170******************************************************************
000180*                 H I S T O R I A L   D E   C A M B I O S        *
000190******************************************************************
000200* FECHA     PROGR.  TICKET       DESCRIPCION                     *
000210*----------------------------------------------------------------*
000220* 15/03/87  JASC    N/A          VERSION ORIGINAL DEL PROGRAMA.  *
000230* 02/09/88  JASC    SOL-0044     SE AGREGA EL CATALOGO DE 34     *
000240*                                PRODUCTOS DE FERRETERIA.        *
000250* 19/01/89  JASC    SOL-0061     SE CORRIGE FORMULA DE PRECIO    *
000260*                                QUE GENERABA VALORES NEGATIVOS. *
000270* 07/06/90  LMV     SOL-0118     SE AMPLIA DE 2 A 4 EL NUMERO DE *
000280*                                VENDEDORES ATENDIDOS.           *
000290* 23/11/91  LMV     SOL-0142     SE AGREGA LINEA DE CABECERA CON *
000300*                                NOMBRE/CEDULA EN CADA DETALLE.  *
000310* 14/04/92  HGR     SOL-0201     SE REVISA EL SORTEO DE PRODUCTO *
000320*                                Y CANTIDAD POR VENDEDOR.        *
000330* 30/08/93  HGR     SOL-0233     SE AGREGAN ESTADISTICAS AL      *
000340*                                FINAL DE LA CORRIDA.            *
000350* 11/02/94  HGR     SOL-0259     MANTENIMIENTO GENERAL - SIN     *
000360*                                CAMBIO FUNCIONAL.               *
000370* 05/07/95  EPQ     SOL-0301     SE ESTANDARIZA EL FORMATO DE    *
000380*                                LOS ARCHIVOS DE SALIDA A TEXTO  *
000390*                                SEPARADO POR PUNTO Y COMA.      *
000400* 22/10/96  EPQ     SOL-0344     SE REVISA LONGITUD DE CAMPO     *
000410*                                NOMBRE DE VENDEDOR.             *
000420* 18/03/98  EPQ     Y2K-0007     REVISION Y2K - EL PROGRAMA NO   *
000430*                                MANEJA FECHAS, SIN CAMBIOS.     *
000440* 09/12/98  EPQ     Y2K-0007     CIERRE DE CERTIFICACION Y2K.    *
000450* 27/05/99  RTZ     SOL-0389     SE AJUSTA RANGO DE PRECIOS POR  *
000460*                                SOLICITUD DE GERENCIA COMERCIAL *
000470* 14/02/01  RTZ     SOL-0412     SE AGREGA VALIDACION DE ESTADO  *
000480*                                DE APERTURA DE LOS 6 ARCHIVOS.  *
000490* 30/09/03  RTZ     SOL-0455     MANTENIMIENTO DE RUTINA.        *
000500* 19/06/06  DCH     SOL-0520     SE DOCUMENTAN LAS FORMULAS DE   *
000510*                                PRECIO Y DOCUMENTO DE IDENTIDAD.*
000520* 03/03/10  DCH     SOL-0601     SE REVISA GENERADOR INTERNO DE  *
000530*                                NUMEROS PARA EL SORTEO.         *
000540* 25/08/14  EDRD    TK-0341      SE ESTANDARIZA EL PROGRAMA A LA *
000550*                                PLANTILLA VIGENTE DE LA UNIDAD. *
000560* 12/05/19  EDRD    TK-0502      SE CORRIGE FILLER DE LINEA DE   *
000570*                                CABECERA DE DETALLE POR VENDOR. *
000580* 06/10/22  EDRD    TK-0618      REVISION GENERAL POR CIERRE DE  *
000590*                                AUDITORIA INTERNA DE SISTEMAS.  *
000600* 14/03/23  EDRD    TK-0647      SE CAMBIA EL ASSIGN DE LOS 6    *
000610*                                ARCHIVOS DE SALIDA A NOMBRE     *
000620*                                FISICO POR VARIABLE (DYNAMIC);  *
000630*                                EL NOMBRE LOGICO NO TENIA       *
000640*                                JCL/DD DETRAS Y EL SISTEMA      *
000650*                                OPERATIVO ESTABA CREANDO EL     *
000660*                                ARCHIVO CON EL NOMBRE LOGICO.   *
000670* 20/03/23  EDRD    TK-0649      SE AGREGAN NIVELES 77 Y 88 DE   *
000680*                                USO ESTANDAR EN LA UNIDAD PARA  *
000690*                                CONTADORES Y ESTADOS DE         *
000700*                                ARCHIVO, CONFORME A LA NORMA    *
000710*                                DE PROGRAMACION VIGENTE.        *
000720******************************************************************
000730 IDENTIFICATION DIVISION.
000740 PROGRAM-ID.    VTAGENER.
000750 AUTHOR.        JORGE ALBERTO SIERRA C.
000760 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FERRETERIA.
000770 DATE-WRITTEN.  15/03/1987.
000780 DATE-COMPILED.
000790 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000810*    ESTE PROGRAMA ES EL PRIMERO DE LOS DOS QUE CONFORMAN EL     *
000820*    PROCESO BATCH DE VENTAS.  GENERA LA INFORMACION BASE QUE    *
000830*    CONSUME EL PROGRAMA VTAREPOR PARA PRODUCIR EL REPORTE       *
000840*    CONSOLIDADO DE VENTAS POR VENDEDOR.                         *
000850******************************************************************
000860 ENVIRONMENT DIVISION.
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT PRODUC ASSIGN TO DYNAMIC WKS-NOM-ARCH-PRODUC
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS IS FS-PRODUC.
000920     SELECT VENDOR ASSIGN TO DYNAMIC WKS-NOM-ARCH-VENDOR
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS IS FS-VENDOR.
000950     SELECT JPZDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-JPZDET
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS IS FS-JPZDET.
000980     SELECT MGZDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-MGZDET
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS FS-MGZDET.
001010     SELECT PRDDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-PRDDET
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            FILE STATUS IS FS-PRDDET.
001040     SELECT LMTDET ASSIGN TO DYNAMIC WKS-NOM-ARCH-LMTDET
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            FILE STATUS IS FS-LMTDET.
001070 DATA DIVISION.
001080 FILE SECTION.
001090*    ARCHIVO DE PRODUCTOS (productos.txt)
001100 FD  PRODUC.
001110     COPY PRODUC.
001120*    ARCHIVO DE VENDEDORES (vendedores.txt)
001130 FD  VENDOR.
001140     COPY VENDOR.
001150*    DETALLE DE VENTAS DE JUAN PEREZ
001160 FD  JPZDET.
001170     COPY VTADET REPLACING VTADET BY JPZDET.
001180*    DETALLE DE VENTAS DE MARIA GONZALEZ
001190 FD  MGZDET.
001200     COPY VTADET REPLACING VTADET BY MGZDET.
001210*    DETALLE DE VENTAS DE PEDRO RODRIGUEZ
001220 FD  PRDDET.
001230     COPY VTADET REPLACING VTADET BY PRDDET.
001240*    DETALLE DE VENTAS DE LUISA MARTINEZ
001250 FD  LMTDET.
001260     COPY VTADET REPLACING VTADET BY LMTDET.
001270 WORKING-STORAGE SECTION.
001280******************************************************************
001290*    20/03/23 EDRD TK-0647 - NOMBRES FISICOS DE LOS ARCHIVOS DE  *
001300*    SALIDA, REFERENCIADOS POR LOS ASSIGN TO DYNAMIC DEL         *
001310*    FILE-CONTROL (NO HAY JCL/DD DETRAS DEL NOMBRE LOGICO).      *
001320******************************************************************
001330 77  WKS-NOM-ARCH-PRODUC     PIC X(30) VALUE "productos.txt".
001340 77  WKS-NOM-ARCH-VENDOR     PIC X(30) VALUE "vendedores.txt".
001350 77  WKS-NOM-ARCH-JPZDET     PIC X(30) VALUE
001360                              "Juan Perez_ventas.txt".
001370 77  WKS-NOM-ARCH-MGZDET     PIC X(30) VALUE
001380                              "Maria Gonzalez_ventas.txt".
001390 77  WKS-NOM-ARCH-PRDDET     PIC X(30) VALUE
001400                              "Pedro Rodriguez_ventas.txt".
001410 77  WKS-NOM-ARCH-LMTDET     PIC X(30) VALUE
001420                              "Luisa Martinez_ventas.txt".
001430******************************************************************
001440*    AREA DE ESTADOS DE ARCHIVO                                  *
001450******************************************************************
001460 01  WKS-AREA-ESTADOS.
001470     05  FS-PRODUC           PIC 9(02) VALUE ZEROS.
001480         88  PRODUC-OK                   VALUE ZERO.
001490     05  FS-VENDOR           PIC 9(02) VALUE ZEROS.
001500         88  VENDOR-OK                   VALUE ZERO.
001510     05  FS-JPZDET           PIC 9(02) VALUE ZEROS.
001520         88  JPZDET-OK                   VALUE ZERO.
001530     05  FS-MGZDET           PIC 9(02) VALUE ZEROS.
001540         88  MGZDET-OK                   VALUE ZERO.
001550     05  FS-PRDDET           PIC 9(02) VALUE ZEROS.
001560         88  PRDDET-OK                   VALUE ZERO.
001570     05  FS-LMTDET           PIC 9(02) VALUE ZEROS.
001580         88  LMTDET-OK                   VALUE ZERO.
001590     05  FILLER              PIC X(04) VALUE SPACES.
001600******************************************************************
001610*    SUBINDICES Y CONTADORES DE TRABAJO                          *
001620******************************************************************
001630 01  WKS-AREA-INDICES.
001640     05  WKS-LINEA-INDICE    PIC 9(02) COMP VALUE ZEROS.
001650     05  FILLER              PIC X(02) VALUE SPACES.
001660******************************************************************
001670*    CATALOGO FIJO DE 34 PRODUCTOS DE FERRETERIA (NOMBRES)       *
001680*    SE DECLARA COMO LITERALES Y SE REDEFINE COMO TABLA PARA NO  *
001690*    TENER QUE LEERLA DE UN ARCHIVO DE PARAMETROS.               *
001700******************************************************************
001710 01  WKS-CATALOGO-NOMBRES-LIT.
001720     05  FILLER            PIC X(20) VALUE "MARTILLO CARPINTERO ".
001730     05  FILLER            PIC X(20) VALUE "DESTORNILLADOR PH2  ".
001740     05  FILLER            PIC X(20) VALUE "LLAVE AJUSTABLE 10  ".
001750     05  FILLER            PIC X(20) VALUE "TALADRO ELECTRICO   ".
001760     05  FILLER            PIC X(20) VALUE "SIERRA MANUAL       ".
001770     05  FILLER            PIC X(20) VALUE "CINTA METRICA 5M    ".
001780     05  FILLER            PIC X(20) VALUE "NIVEL DE BURBUJA    ".
001790     05  FILLER            PIC X(20) VALUE "ALICATE UNIVERSAL   ".
001800     05  FILLER            PIC X(20) VALUE "JUEGO DE LLAVES     ".
001810     05  FILLER            PIC X(20) VALUE "TORNILLOS 1/4 X100  ".
001820     05  FILLER            PIC X(20) VALUE "CLAVOS 2 PULGADAS   ".
001830     05  FILLER            PIC X(20) VALUE "PINTURA BLANCA 1GL  ".
001840     05  FILLER            PIC X(20) VALUE "BROCHA 3 PULGADAS   ".
001850     05  FILLER            PIC X(20) VALUE "RODILLO PINTURA     ".
001860     05  FILLER            PIC X(20) VALUE "CANDADO DE BRONCE   ".
001870     05  FILLER            PIC X(20) VALUE "CADENA GALVANIZADA  ".
001880     05  FILLER            PIC X(20) VALUE "MANGUERA JARDIN15M  ".
001890     05  FILLER            PIC X(20) VALUE "PALA PUNTA CUADRADA ".
001900     05  FILLER            PIC X(20) VALUE "RASTRILLO METALICO  ".
001910     05  FILLER            PIC X(20) VALUE "CARRETILLA ACERO    ".
001920     05  FILLER            PIC X(20) VALUE "ESCALERA ALUM 6 PIE ".
001930     05  FILLER            PIC X(20) VALUE "EXTENSION ELECTRICA ".
001940     05  FILLER            PIC X(20) VALUE "LINTERNA LED        ".
001950     05  FILLER            PIC X(20) VALUE "GUANTES DE CUERO    ".
001960     05  FILLER            PIC X(20) VALUE "CASCO DE SEGURIDAD  ".
001970     05  FILLER            PIC X(20) VALUE "LENTES PROTECCION   ".
001980     05  FILLER            PIC X(20) VALUE "CINTA AISLANTE      ".
001990     05  FILLER            PIC X(20) VALUE "SILICON TRANSPARENT ".
002000     05  FILLER            PIC X(20) VALUE "PEGAMENTO EPOXICO   ".
002010     05  FILLER            PIC X(20) VALUE "LIJA GRANO 80       ".
002020     05  FILLER            PIC X(20) VALUE "DISCO DE CORTE      ".
002030     05  FILLER            PIC X(20) VALUE "BROCA CONCRETO 1/4  ".
002040     05  FILLER            PIC X(20) VALUE "TUBO PVC 1/2 X 3M   ".
002050     05  FILLER            PIC X(20) VALUE "CODO PVC 90 GRADOS  ".
002060     05  FILLER             PIC X(06) VALUE SPACES.
002070 01  WKS-TABLA-NOMBRES-PROD REDEFINES WKS-CATALOGO-NOMBRES-LIT.
002080     05  WKS-NOMBRE-PRODUCTO-LIT PIC X(20) OCCURS 34 TIMES.
002090     05  FILLER                  PIC X(06).
002100******************************************************************
002110*    TABLA DE TRABAJO DE PRODUCTOS (ID, NOMBRE, PRECIO)          *
002120******************************************************************
002130 01  WKS-TABLA-PRODUCTOS.
002140     05  WKS-PRODUCTO OCCURS 34 TIMES INDEXED BY IDX-PRD.
002150         10  WKS-PRD-ID          PIC 9(05).
002160         10  WKS-PRD-NOMBRE      PIC X(20).
002170         10  WKS-PRD-PRECIO      PIC 9(07).
002180     05  FILLER                  PIC X(04) VALUE SPACES.
002190******************************************************************
002200*    CATALOGO FIJO DE 4 VENDEDORES (NOMBRE)                      *
002210******************************************************************
002220 01  WKS-CATALOGO-VENDEDORES-LIT.
002230     05  FILLER              PIC X(30) VALUE "JUAN PEREZ".
002240     05  FILLER              PIC X(30) VALUE "MARIA GONZALEZ".
002250     05  FILLER              PIC X(30) VALUE "PEDRO RODRIGUEZ".
002260     05  FILLER              PIC X(30) VALUE "LUISA MARTINEZ".
002270     05  FILLER              PIC X(04) VALUE SPACES.
002280 01  WKS-TABLA-NOMBRES-VEND REDEFINES WKS-CATALOGO-VENDEDORES-LIT.
002290     05  WKS-NOMBRE-VENDEDOR-LIT PIC X(30) OCCURS 4 TIMES.
002300     05  FILLER                  PIC X(04).
002310******************************************************************
002320*    TABLA DE TRABAJO DE VENDEDORES (NOMBRE, CEDULA)             *
002330******************************************************************
002340 01  WKS-TABLA-VENDEDORES.
002350     05  WKS-VENDEDOR OCCURS 4 TIMES INDEXED BY IDX-VEN.
002360         10  WKS-VEN-NOMBRE      PIC X(30).
002370         10  WKS-VEN-DOCID       PIC 9(10).
002380     05  FILLER                  PIC X(04) VALUE SPACES.
002390******************************************************************
002400*    LINEA DE SALIDA - MAESTRO DE PRODUCTOS                      *
002410*    SE ARMA LA LINEA EN CAMPOS Y SE APLANA CON REDEFINES PARA   *
002420*    ESCRIBIRLA EN UN SOLO PIC X.                                *
002430******************************************************************
002440 01  WKS-LINEA-PRODUC.
002450     05  WKS-LP-ID           PIC 9(05).
002460     05  FILLER              PIC X(01) VALUE ";".
002470     05  WKS-LP-NOMBRE       PIC X(20).
002480     05  FILLER              PIC X(01) VALUE ";".
002490     05  WKS-LP-PRECIO       PIC 9(07).
002500 01  WKS-LINEA-PRODUC-R REDEFINES WKS-LINEA-PRODUC.
002510     05  WKS-LP-TEXTO        PIC X(34).
002520******************************************************************
002530*    LINEA DE SALIDA - MAESTRO DE VENDEDORES                     *
002540******************************************************************
002550 01  WKS-LINEA-VENDOR.
002560     05  WKS-LV-NOMBRE       PIC X(30).
002570     05  FILLER              PIC X(01) VALUE ";".
002580     05  WKS-LV-DOCID        PIC 9(10).
002590 01  WKS-LINEA-VENDOR-R REDEFINES WKS-LINEA-VENDOR.
002600     05  WKS-LV-TEXTO        PIC X(41).
002610******************************************************************
002620*    LINEA DE SALIDA - CABECERA DE DETALLE (NOMBRE;CEDULA)       *
002630******************************************************************
002640 01  WKS-LINEA-CABEC-DET.
002650     05  WKS-LCD-NOMBRE      PIC X(30).
002660     05  FILLER              PIC X(01) VALUE ";".
002670     05  WKS-LCD-DOCID       PIC 9(10).
002680 01  WKS-LINEA-CABEC-DET-R REDEFINES WKS-LINEA-CABEC-DET.
002690     05  WKS-LCD-TEXTO       PIC X(41).
002700******************************************************************
002710*    LINEA DE SALIDA - DETALLE DE VENTA (ID;NOMBRE;CANTIDAD)     *
002720******************************************************************
002730 01  WKS-LINEA-DETALLE.
002740     05  WKS-LD-ID           PIC 9(05).
002750     05  FILLER              PIC X(01) VALUE ";".
002760     05  WKS-LD-NOMBRE       PIC X(20).
002770     05  FILLER              PIC X(01) VALUE ";".
002780     05  WKS-LD-CANT         PIC 9(02).
002790 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
002800     05  WKS-LD-TEXTO        PIC X(29).
002810******************************************************************
002820*    GENERADOR INTERNO DE NUMEROS PARA EL SORTEO DE PRODUCTO Y   *
002830*    CANTIDAD VENDIDA.  CONGRUENCIAL SIMPLE, SIN USAR NINGUNA    *
002840*    RUTINA DE NUMEROS ALEATORIOS DEL SISTEMA OPERATIVO.         *
002850******************************************************************
002860 01  WKS-AREA-SORTEO.
002870     05  WKS-SEMILLA             PIC 9(09) COMP VALUE 7.
002880     05  WKS-SEMILLA-AUX         PIC 9(09) COMP VALUE ZEROS.
002890     05  WKS-PRODUCTO-SORTEADO   PIC 9(02) COMP VALUE ZEROS.
002900     05  WKS-CANTIDAD-SORTEADA   PIC 9(02) COMP VALUE ZEROS.
002910     05  FILLER                  PIC X(04) VALUE SPACES.
002920******************************************************************
002930*    CONTADORES DE ESTADISTICA DE LA CORRIDA                     *
002940******************************************************************
002950 01  WKS-AREA-ESTADISTICAS.
002960     05  WKS-REG-PRODUC      PIC 9(04) COMP VALUE ZEROS.
002970     05  WKS-REG-VENDOR      PIC 9(04) COMP VALUE ZEROS.
002980     05  WKS-REG-DETALLE     PIC 9(04) COMP VALUE ZEROS.
002990     05  FILLER              PIC X(04) VALUE SPACES.
003000*    30/08/93 HGR SOL-0233 - CAMPO EDITADO REUTILIZABLE PARA    *
003010*    DESPLEGAR LOS CONTADORES DE LA SECCION 800-ESTADISTICAS.    *
003020 77  WKS-ED-CONTADOR         PIC ZZZ9.
003030******************************************************************
003040 PROCEDURE DIVISION.
003050******************************************************************
003060*    PARRAFO PRINCIPAL                                           *
003070******************************************************************
003080 100-PRINCIPAL SECTION.
003090     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E
003100     PERFORM 120-VERIFICAR-APERTURA THRU 120-VERIFICAR-APERTURA-E
003110     PERFORM 200-CARGAR-TABLA-PRODUCTOS
003120             VARYING IDX-PRD FROM 1 BY 1
003130             UNTIL IDX-PRD > 34
003140     PERFORM 210-CARGAR-TABLA-VENDEDORES
003150             VARYING IDX-VEN FROM 1 BY 1
003160             UNTIL IDX-VEN > 4
003170     PERFORM 300-ESCRIBIR-PRODUC THRU 300-ESCRIBIR-PRODUC-E
003180     PERFORM 310-ESCRIBIR-VENDOR THRU 310-ESCRIBIR-VENDOR-E
003190     PERFORM 400-ESCRIBIR-DETALLES THRU 400-ESCRIBIR-DETALLES-E
003200     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
003210     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
003220     STOP RUN.
003230 100-PRINCIPAL-E.
003240     EXIT.
003250******************************************************************
003260*    APERTURA DE LOS 6 ARCHIVOS DE SALIDA                        *
003270******************************************************************
003280 110-ABRIR-ARCHIVOS SECTION.
003290     OPEN OUTPUT PRODUC
003300     OPEN OUTPUT VENDOR
003310     OPEN OUTPUT JPZDET
003320     OPEN OUTPUT MGZDET
003330     OPEN OUTPUT PRDDET
003340     OPEN OUTPUT LMTDET.
003350 110-ABRIR-ARCHIVOS-E.
003360     EXIT.
003370*    14/02/01 RTZ SOL-0412 - SE VALIDA EL ESTADO DE LOS 6 ARCHIVOS
003380*    ANTES DE CONTINUAR CON LA GENERACION DE INFORMACION.
003390 120-VERIFICAR-APERTURA SECTION.
003400     IF NOT PRODUC-OK OR NOT VENDOR-OK
003410        OR NOT JPZDET-OK OR NOT MGZDET-OK
003420        OR NOT PRDDET-OK OR NOT LMTDET-OK
003430         DISPLAY "VTAGENER - ERROR DE APERTURA DE ARCHIVOS"
003440         DISPLAY "FS-PRODUC=" FS-PRODUC " FS-VENDOR=" FS-VENDOR
003450         DISPLAY "FS-JPZDET=" FS-JPZDET " FS-MGZDET=" FS-MGZDET
003460         DISPLAY "FS-PRDDET=" FS-PRDDET " FS-LMTDET=" FS-LMTDET
003470         MOVE 91 TO RETURN-CODE
003480         PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
003490         STOP RUN
003500     END-IF.
003510 120-VERIFICAR-APERTURA-E.
003520     EXIT.
003530******************************************************************
003540*    02/09/88 JASC SOL-0044 - CARGA DEL CATALOGO DE 34 PRODUCTOS *
003550*    19/01/89 JASC SOL-0061 - FORMULA DE PRECIO CORREGIDA        *
003560*    27/05/99 RTZ  SOL-0389 - RANGO DE PRECIOS AJUSTADO          *
003570******************************************************************
003580 200-CARGAR-TABLA-PRODUCTOS SECTION.
003590     COMPUTE WKS-PRD-ID (IDX-PRD) =
003600             125 + ((IDX-PRD - 1) * 53)
003610     COMPUTE WKS-PRD-PRECIO (IDX-PRD) =
003620             10650 + ((IDX-PRD - 1) * 24300)
003630     MOVE WKS-NOMBRE-PRODUCTO-LIT (IDX-PRD)
003640                          TO WKS-PRD-NOMBRE (IDX-PRD).
003650 200-CARGAR-TABLA-PRODUCTOS-E.
003660     EXIT.
003670******************************************************************
003680*    07/06/90 LMV SOL-0118 - CARGA DE LOS 4 VENDEDORES ATENDIDOS *
003690******************************************************************
003700 210-CARGAR-TABLA-VENDEDORES SECTION.
003710     MOVE WKS-NOMBRE-VENDEDOR-LIT (IDX-VEN)
003720                          TO WKS-VEN-NOMBRE (IDX-VEN)
003730     COMPUTE WKS-VEN-DOCID (IDX-VEN) =
003740             32698401 + ((IDX-VEN - 1) * 256788188).
003750 210-CARGAR-TABLA-VENDEDORES-E.
003760     EXIT.
003770******************************************************************
003780*    ESCRITURA DEL ARCHIVO MAESTRO DE PRODUCTOS                  *
003790******************************************************************
003800 300-ESCRIBIR-PRODUC SECTION.
003810     MOVE "ID;Nombre;Precio" TO PRODUC-LINEA
003820     WRITE REG-PRODUC
003830     MOVE SPACES TO PRODUC-LINEA
003840     WRITE REG-PRODUC
003850     PERFORM 305-ESCRIBIR-UN-PRODUCTO
003860             VARYING IDX-PRD FROM 1 BY 1
003870             UNTIL IDX-PRD > 34.
003880 300-ESCRIBIR-PRODUC-E.
003890     EXIT.
003900 305-ESCRIBIR-UN-PRODUCTO SECTION.
003910     MOVE WKS-PRD-ID (IDX-PRD)     TO WKS-LP-ID
003920     MOVE WKS-PRD-NOMBRE (IDX-PRD) TO WKS-LP-NOMBRE
003930     MOVE WKS-PRD-PRECIO (IDX-PRD) TO WKS-LP-PRECIO
003940     MOVE WKS-LP-TEXTO             TO PRODUC-LINEA
003950     WRITE REG-PRODUC
003960     ADD 1 TO WKS-REG-PRODUC.
003970 305-ESCRIBIR-UN-PRODUCTO-E.
003980     EXIT.
003990******************************************************************
004000*    ESCRITURA DEL ARCHIVO MAESTRO DE VENDEDORES                 *
004010******************************************************************
004020 310-ESCRIBIR-VENDOR SECTION.
004030     MOVE "Nombre/Apellido;Cedula" TO VENDOR-LINEA
004040     WRITE REG-VENDOR
004050     MOVE SPACES TO VENDOR-LINEA
004060     WRITE REG-VENDOR
004070     PERFORM 315-ESCRIBIR-UN-VENDEDOR
004080             VARYING IDX-VEN FROM 1 BY 1
004090             UNTIL IDX-VEN > 4.
004100 310-ESCRIBIR-VENDOR-E.
004110     EXIT.
004120 315-ESCRIBIR-UN-VENDEDOR SECTION.
004130     MOVE WKS-VEN-NOMBRE (IDX-VEN) TO WKS-LV-NOMBRE
004140     MOVE WKS-VEN-DOCID (IDX-VEN)  TO WKS-LV-DOCID
004150     MOVE WKS-LV-TEXTO             TO VENDOR-LINEA
004160     WRITE REG-VENDOR
004170     ADD 1 TO WKS-REG-VENDOR.
004180 315-ESCRIBIR-UN-VENDEDOR-E.
004190     EXIT.
004200******************************************************************
004210*    23/11/91 LMV SOL-0142 - SE AGREGA EL DETALLE DE VENTAS DE   *
004220*    LOS 4 VENDEDORES, 10 LINEAS DE DETALLE CADA UNO.            *
004230*    12/05/19 EDRD TK-0502 - SE CORRIGE EL FILLER DE LA LINEA DE *
004240*    CABECERA DE CADA ARCHIVO DE DETALLE.                        *
004250******************************************************************
004260 400-ESCRIBIR-DETALLES SECTION.
004270     PERFORM 410-DETALLE-JPEREZ THRU 410-DETALLE-JPEREZ-E
004280     PERFORM 420-DETALLE-MGONZALEZ THRU 420-DETALLE-MGONZALEZ-E
004290     PERFORM 430-DETALLE-PRODRIGUEZ THRU 430-DETALLE-PRODRIGUEZ-E
004300     PERFORM 440-DETALLE-LMARTINEZ THRU 440-DETALLE-LMARTINEZ-E.
004310 400-ESCRIBIR-DETALLES-E.
004320     EXIT.
004330 410-DETALLE-JPEREZ SECTION.
004340     MOVE WKS-VEN-NOMBRE (1) TO WKS-LCD-NOMBRE
004350     MOVE WKS-VEN-DOCID (1)  TO WKS-LCD-DOCID
004360     MOVE WKS-LCD-TEXTO      TO JPZDET-LINEA
004370     WRITE REG-JPZDET
004380     MOVE SPACES TO JPZDET-LINEA
004390     WRITE REG-JPZDET
004400     PERFORM 411-LINEA-JPEREZ
004410             VARYING WKS-LINEA-INDICE FROM 1 BY 1
004420             UNTIL WKS-LINEA-INDICE > 10.
004430 410-DETALLE-JPEREZ-E.
004440     EXIT.
004450 411-LINEA-JPEREZ SECTION.
004460     PERFORM 500-SORTEAR-PRODUCTO-CANT
004470             THRU 500-SORTEAR-PRODUCTO-CANT-E
004480     MOVE WKS-PRD-ID (WKS-PRODUCTO-SORTEADO)
004490                          TO WKS-LD-ID
004500     MOVE WKS-PRD-NOMBRE (WKS-PRODUCTO-SORTEADO)
004510                          TO WKS-LD-NOMBRE
004520     MOVE WKS-CANTIDAD-SORTEADA TO WKS-LD-CANT
004530     MOVE WKS-LD-TEXTO       TO JPZDET-LINEA
004540     WRITE REG-JPZDET
004550     ADD 1 TO WKS-REG-DETALLE.
004560 411-LINEA-JPEREZ-E.
004570     EXIT.
004580 420-DETALLE-MGONZALEZ SECTION.
004590     MOVE WKS-VEN-NOMBRE (2) TO WKS-LCD-NOMBRE
004600     MOVE WKS-VEN-DOCID (2)  TO WKS-LCD-DOCID
004610     MOVE WKS-LCD-TEXTO      TO MGZDET-LINEA
004620     WRITE REG-MGZDET
004630     MOVE SPACES TO MGZDET-LINEA
004640     WRITE REG-MGZDET
004650     PERFORM 421-LINEA-MGONZALEZ
004660             VARYING WKS-LINEA-INDICE FROM 1 BY 1
004670             UNTIL WKS-LINEA-INDICE > 10.
004680 420-DETALLE-MGONZALEZ-E.
004690     EXIT.
004700 421-LINEA-MGONZALEZ SECTION.
004710     PERFORM 500-SORTEAR-PRODUCTO-CANT
004720             THRU 500-SORTEAR-PRODUCTO-CANT-E
004730     MOVE WKS-PRD-ID (WKS-PRODUCTO-SORTEADO)
004740                          TO WKS-LD-ID
004750     MOVE WKS-PRD-NOMBRE (WKS-PRODUCTO-SORTEADO)
004760                          TO WKS-LD-NOMBRE
004770     MOVE WKS-CANTIDAD-SORTEADA TO WKS-LD-CANT
004780     MOVE WKS-LD-TEXTO       TO MGZDET-LINEA
004790     WRITE REG-MGZDET
004800     ADD 1 TO WKS-REG-DETALLE.
004810 421-LINEA-MGONZALEZ-E.
004820     EXIT.
004830 430-DETALLE-PRODRIGUEZ SECTION.
004840     MOVE WKS-VEN-NOMBRE (3) TO WKS-LCD-NOMBRE
004850     MOVE WKS-VEN-DOCID (3)  TO WKS-LCD-DOCID
004860     MOVE WKS-LCD-TEXTO      TO PRDDET-LINEA
004870     WRITE REG-PRDDET
004880     MOVE SPACES TO PRDDET-LINEA
004890     WRITE REG-PRDDET
004900     PERFORM 431-LINEA-PRODRIGUEZ
004910             VARYING WKS-LINEA-INDICE FROM 1 BY 1
004920             UNTIL WKS-LINEA-INDICE > 10.
004930 430-DETALLE-PRODRIGUEZ-E.
004940     EXIT.
004950 431-LINEA-PRODRIGUEZ SECTION.
004960     PERFORM 500-SORTEAR-PRODUCTO-CANT
004970             THRU 500-SORTEAR-PRODUCTO-CANT-E
004980     MOVE WKS-PRD-ID (WKS-PRODUCTO-SORTEADO)
004990                          TO WKS-LD-ID
005000     MOVE WKS-PRD-NOMBRE (WKS-PRODUCTO-SORTEADO)
005010                          TO WKS-LD-NOMBRE
005020     MOVE WKS-CANTIDAD-SORTEADA TO WKS-LD-CANT
005030     MOVE WKS-LD-TEXTO       TO PRDDET-LINEA
005040     WRITE REG-PRDDET
005050     ADD 1 TO WKS-REG-DETALLE.
005060 431-LINEA-PRODRIGUEZ-E.
005070     EXIT.
005080 440-DETALLE-LMARTINEZ SECTION.
005090     MOVE WKS-VEN-NOMBRE (4) TO WKS-LCD-NOMBRE
005100     MOVE WKS-VEN-DOCID (4)  TO WKS-LCD-DOCID
005110     MOVE WKS-LCD-TEXTO      TO LMTDET-LINEA
005120     WRITE REG-LMTDET
005130     MOVE SPACES TO LMTDET-LINEA
005140     WRITE REG-LMTDET
005150     PERFORM 441-LINEA-LMARTINEZ
005160             VARYING WKS-LINEA-INDICE FROM 1 BY 1
005170             UNTIL WKS-LINEA-INDICE > 10.
005180 440-DETALLE-LMARTINEZ-E.
005190     EXIT.
005200 441-LINEA-LMARTINEZ SECTION.
005210     PERFORM 500-SORTEAR-PRODUCTO-CANT
005220             THRU 500-SORTEAR-PRODUCTO-CANT-E
005230     MOVE WKS-PRD-ID (WKS-PRODUCTO-SORTEADO)
005240                          TO WKS-LD-ID
005250     MOVE WKS-PRD-NOMBRE (WKS-PRODUCTO-SORTEADO)
005260                          TO WKS-LD-NOMBRE
005270     MOVE WKS-CANTIDAD-SORTEADA TO WKS-LD-CANT
005280     MOVE WKS-LD-TEXTO       TO LMTDET-LINEA
005290     WRITE REG-LMTDET
005300     ADD 1 TO WKS-REG-DETALLE.
005310 441-LINEA-LMARTINEZ-E.
005320     EXIT.
005330******************************************************************
005340*    14/04/92 HGR SOL-0201 - SORTEO DE PRODUCTO/CANTIDAD POR UN  *
005350*    GENERADOR CONGRUENCIAL PROPIO, SIN DEPENDER DE NINGUNA      *
005360*    RUTINA DE NUMEROS ALEATORIOS DEL COMPILADOR NI DEL S.O.     *
005370*    03/03/10 DCH SOL-0601 - SE REVISA EL GENERADOR INTERNO.     *
005380******************************************************************
005390 500-SORTEAR-PRODUCTO-CANT SECTION.
005400     COMPUTE WKS-SEMILLA-AUX = (WKS-SEMILLA * 31) + 17
005410     DIVIDE WKS-SEMILLA-AUX BY 97 GIVING WKS-SEMILLA-AUX
005420                                  REMAINDER WKS-SEMILLA
005430     DIVIDE WKS-SEMILLA BY 34 GIVING WKS-SEMILLA-AUX
005440                              REMAINDER WKS-PRODUCTO-SORTEADO
005450     ADD 1 TO WKS-PRODUCTO-SORTEADO
005460     DIVIDE WKS-SEMILLA-AUX BY 10 GIVING WKS-SEMILLA-AUX
005470                                  REMAINDER WKS-CANTIDAD-SORTEADA
005480     ADD 1 TO WKS-CANTIDAD-SORTEADA.
005490 500-SORTEAR-PRODUCTO-CANT-E.
005500     EXIT.
005510******************************************************************
005520*    30/08/93 HGR SOL-0233 - ESTADISTICAS DE CIERRE DE CORRIDA.  *
005530******************************************************************
005540 800-ESTADISTICAS SECTION.
005550     DISPLAY "VTAGENER - RESUMEN DE LA CORRIDA"
005560     MOVE WKS-REG-PRODUC  TO WKS-ED-CONTADOR
005570     DISPLAY "REGISTROS ESCRITOS EN PRODUC  : " WKS-ED-CONTADOR
005580     MOVE WKS-REG-VENDOR  TO WKS-ED-CONTADOR
005590     DISPLAY "REGISTROS ESCRITOS EN VENDOR  : " WKS-ED-CONTADOR
005600     MOVE WKS-REG-DETALLE TO WKS-ED-CONTADOR
005610     DISPLAY "REGISTROS ESCRITOS EN DETALLE : " WKS-ED-CONTADOR.
005620 800-ESTADISTICAS-E.
005630     EXIT.
005640******************************************************************
005650*    CIERRE DE LOS 6 ARCHIVOS DE SALIDA                          *
005660******************************************************************
005670 900-CERRAR-ARCHIVOS SECTION.
005680     CLOSE PRODUC
005690     CLOSE VENDOR
005700     CLOSE JPZDET
005710     CLOSE MGZDET
005720     CLOSE PRDDET
005730     CLOSE LMTDET.
005740 900-CERRAR-ARCHIVOS-E.
005750     EXIT.
