000010******************************************************************
000020*           REGISTRO DE DETALLE DE VENTAS POR VENDEDOR           *
000030*  ARCHIVO  : UNO POR VENDEDOR (<NOMBRE>_ventas.txt)             *
000040*  FORMATO  : PRIMERA LINEA = NOMBRE;CEDULA DEL VENDEDOR         *
000050*             LINEA EN BLANCO, LUEGO 10 LINEAS DE DETALLE        *
000060*             ID-PRODUCTO;NOMBRE-PRODUCTO;CANTIDAD VENDIDA       *
000070*  NOTA      : SE COPIA UNA VEZ POR CADA VENDEDOR, REPLACING EL  *
000080*              CALIFICADOR VTADET POR EL NOMBRE LOGICO DEL       *
000090*              ARCHIVO DE ESE VENDEDOR.                          *
000100******************************************************************
000110 01  REG-VTADET.
000120     05  VTADET-LINEA            PIC X(74).
000130     05  FILLER                  PIC X(06).
